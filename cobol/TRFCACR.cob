000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCACR.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - LEDGER UNIT.
000700 DATE-WRITTEN.   20 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                 IS NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                 PRIOR WRITTEN CONSENT.
001200*
001300*DESCRIPTION :  THIS IS A STAND-ALONE BATCH UTILITY TO OPEN A
001400*               NEW ACCOUNT ON THE ACCOUNT MASTER. THE
001500*               REQUESTED OPENING BALANCE IS SUPPLIED ON A
001600*               ONE-CARD PARAMETER FILE. THE OLD MASTER IS
001700*               COPIED THROUGH UNCHANGED AND THE NEW ACCOUNT IS
001800*               APPENDED WITH THE NEXT ASCENDING ACCOUNT
001900*               NUMBER. RUN AS A SEPARATE JOB STEP FROM TRFPBAT.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TAG NAME  DATE        INIT    DESCRIPTION
002500* --------- ----------  ------  ------------------------------
002600* TRF0013   20/03/1990  MWEETL  INITIAL VERSION - LEDGER
002700*                               RE-WRITE PROJECT
002800* TRF0019   19/11/1998  MWEETL  Y2K REMEDIATION - REVIEWED, NO
002900*                               DATE FIELDS ON THIS PROGRAM,
003000*                               NO CHANGE REQUIRED
003100* TRF0060   14/06/2011  JLIMYT  NEXT ACCOUNT NUMBER NOW TAKEN
003200*                               AS HIGHEST EXISTING ID PLUS
003300*                               ONE, NOT RECORD COUNT PLUS ONE
003400*                               - MASTER HAD DEVELOPED GAPS
003500*                               AFTER A RECONCILIATION RE-RUN
003600* TRF0094   28/10/2019  ACNRJR  GPI DAY4 - PCRMAKGPI-927 -
003700*                               CONFIRMATION DISPLAY NOW SHOWS
003800*                               THE OPENING BALANCE AS WELL AS
003900*                               THE NEW ACCOUNT NUMBER
004000*----------------------------------------------------------------
004100*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ACCT-OLD ASSIGN TO "ACCT-OLD"
005400            ORGANIZATION   IS SEQUENTIAL
005500            FILE STATUS    IS WK-C-FILE-STATUS.
005600
005700     SELECT ACCT-NEW ASSIGN TO "ACCT-NEW"
005800            ORGANIZATION   IS SEQUENTIAL
005900            FILE STATUS    IS WK-C-FILE-STATUS.
006000
006100     SELECT CACR-PARM ASSIGN TO "CACR-PARM"
006200            ORGANIZATION   IS SEQUENTIAL
006300            FILE STATUS    IS WK-C-FILE-STATUS.
006400
006500 EJECT
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000**************
007100 FD  ACCT-OLD
007200     LABEL RECORDS ARE OMITTED
007300     RECORD CONTAINS 22 CHARACTERS
007400     DATA RECORD IS ACCOUNT-REC.
007500     COPY ACCTREC.
007600
007700 FD  ACCT-NEW
007800     LABEL RECORDS ARE OMITTED
007900     RECORD CONTAINS 22 CHARACTERS
008000     DATA RECORD IS NEW-ACCOUNT-REC.
008100 01  NEW-ACCOUNT-REC.
008200     05  NEW-ACC-ID                  PIC 9(09).
008300     05  NEW-ACC-BALANCE             PIC S9(11)V99.
008400
008500 FD  CACR-PARM
008600     LABEL RECORDS ARE OMITTED
008700     RECORD CONTAINS 13 CHARACTERS
008800     DATA RECORD IS CACR-PARM-REC.
008900 01  CACR-PARM-REC.
009000     05  CACR-PARM-BALANCE           PIC S9(11)V99.
009100 01  CACR-PARM-REC-X  REDEFINES CACR-PARM-REC
009200                                     PIC X(13).
009300
009400*************************
009500 WORKING-STORAGE SECTION.
009600*************************
009700 01  FILLER                          PIC X(24)        VALUE
009800     "** PROGRAM TRFCACR **".
009900
010000     COPY TRFSTAT.
010100
010200*------------------ PROGRAM WORKING STORAGE -------------------*
010300 01  WK-C-WORK-AREA.
010400     05  WK-N-CACR-MAX-ID            PIC 9(09) COMP.
010500     05  WK-N-CACR-NEXT-ID           PIC 9(09) COMP.
010600     05  WK-N-CACR-INIT-BALANCE      PIC S9(11)V99.
010700
010800*--------------- DISPLAY / REPORT AREA -------------------------*
010900 01  WK-N-DSP-NEW-ID                 PIC 9(09).
011000 01  WK-C-DSP-NEW-ID     REDEFINES WK-N-DSP-NEW-ID
011100                                     PIC X(09).
011200 01  WK-N-DSP-NEW-BALANCE            PIC S9(11)V99.
011300 01  WK-E-DSP-NEW-BALANCE REDEFINES WK-N-DSP-NEW-BALANCE
011400                                     PIC -(9)9.99.
011500 01  WK-C-RESULT-LINE.
011600     05  FILLER                      PIC X(23) VALUE
011700         "NEW ACCOUNT OPENED NO ".
011800     05  WK-C-RESULT-ACC-ID          PIC X(09).
011900     05  FILLER                      PIC X(11) VALUE
012000         " BALANCE = ".
012100     05  WK-C-RESULT-BALANCE         PIC X(14).
012200     05  FILLER                      PIC X(02) VALUE SPACES.
012300
012400 EJECT
012500*******************
012600 PROCEDURE DIVISION.
012700*******************
012800 MAIN-MODULE.
012900     PERFORM A000-INITIALIZATION-ROUTINE
013000        THRU A099-INITIALIZATION-ROUTINE-EX.
013100     PERFORM B000-COPY-EXISTING-MASTER
013200        THRU B099-COPY-EXISTING-MASTER-EX.
013300     PERFORM C000-APPEND-NEW-ACCOUNT
013400        THRU C099-APPEND-NEW-ACCOUNT-EX.
013500     PERFORM Z000-END-PROGRAM-ROUTINE
013600        THRU Z099-END-PROGRAM-ROUTINE-EX.
013700     STOP RUN.
013800
013900*----------------------------------------------------------------*
014000 A000-INITIALIZATION-ROUTINE.
014100*----------------------------------------------------------------*
014200     MOVE    ZERO                TO   WK-N-CACR-MAX-ID.
014300
014400     OPEN    INPUT CACR-PARM.
014500     IF      NOT WK-C-SUCCESSFUL
014600             DISPLAY "TRFCACR - OPEN FILE ERROR - CACR-PARM"
014700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800             GO TO Y900-ABNORMAL-TERMINATION.
014900
015000     READ    CACR-PARM.
015100     IF      NOT WK-C-SUCCESSFUL
015200             DISPLAY "TRFCACR - READ FILE ERROR - CACR-PARM"
015300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015400             GO TO Y900-ABNORMAL-TERMINATION.
015500
015600     MOVE    CACR-PARM-BALANCE   TO   WK-N-CACR-INIT-BALANCE.
015700     CLOSE   CACR-PARM.
015800
015900     OPEN    INPUT ACCT-OLD.
016000     IF      NOT WK-C-SUCCESSFUL
016100             DISPLAY "TRFCACR - OPEN FILE ERROR - ACCT-OLD"
016200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300             GO TO Y900-ABNORMAL-TERMINATION.
016400
016500     OPEN    OUTPUT ACCT-NEW.
016600     IF      NOT WK-C-SUCCESSFUL
016700             DISPLAY "TRFCACR - OPEN FILE ERROR - ACCT-NEW"
016800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900             GO TO Y900-ABNORMAL-TERMINATION.
017000
017100*----------------------------------------------------------------*
017200 A099-INITIALIZATION-ROUTINE-EX.
017300*----------------------------------------------------------------*
017400     EXIT.
017500
017600*----------------------------------------------------------------*
017700 B000-COPY-EXISTING-MASTER.
017800*----------------------------------------------------------------*
017900     PERFORM B100-READ-ACCT-OLD    THRU B199-READ-ACCT-OLD-EX.
018000
018100 B010-COPY-LOOP.
018200     IF      WK-C-ACCOUNTS-EOF
018300             GO TO   B099-COPY-EXISTING-MASTER-EX.
018400
018500     PERFORM B200-COPY-ONE-ACCOUNT
018600        THRU B299-COPY-ONE-ACCOUNT-EX.
018700     PERFORM B100-READ-ACCT-OLD
018800        THRU B199-READ-ACCT-OLD-EX.
018900     GO TO   B010-COPY-LOOP.
019000
019100*----------------------------------------------------------------*
019200 B099-COPY-EXISTING-MASTER-EX.
019300*----------------------------------------------------------------*
019400     EXIT.
019500
019600*----------------------------------------------------------------*
019700 B100-READ-ACCT-OLD.
019800*----------------------------------------------------------------*
019900     READ    ACCT-OLD
020000             AT END  SET  WK-C-ACCOUNTS-EOF  TO TRUE.
020100
020200*----------------------------------------------------------------*
020300 B199-READ-ACCT-OLD-EX.
020400*----------------------------------------------------------------*
020500     EXIT.
020600
020700*----------------------------------------------------------------*
020800 B200-COPY-ONE-ACCOUNT.
020900*----------------------------------------------------------------*
021000     IF      ACC-ID > WK-N-CACR-MAX-ID
021100             MOVE    ACC-ID      TO   WK-N-CACR-MAX-ID.
021200
021300     WRITE   NEW-ACCOUNT-REC     FROM ACCOUNT-REC.
021400     IF      NOT WK-C-SUCCESSFUL
021500             DISPLAY "TRFCACR - WRITE FILE ERROR - ACCT-NEW"
021600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021700             GO TO Y900-ABNORMAL-TERMINATION.
021800
021900*----------------------------------------------------------------*
022000 B299-COPY-ONE-ACCOUNT-EX.
022100*----------------------------------------------------------------*
022200     EXIT.
022300
022400*----------------------------------------------------------------*
022500 C000-APPEND-NEW-ACCOUNT.
022600*----------------------------------------------------------------*
022700     COMPUTE WK-N-CACR-NEXT-ID = WK-N-CACR-MAX-ID + 1.
022800
022900     MOVE    WK-N-CACR-NEXT-ID       TO   NEW-ACC-ID.
023000     MOVE    WK-N-CACR-INIT-BALANCE  TO   NEW-ACC-BALANCE.
023100
023200     WRITE   NEW-ACCOUNT-REC.
023300     IF      NOT WK-C-SUCCESSFUL
023400             DISPLAY "TRFCACR - WRITE FILE ERROR - ACCT-NEW"
023500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023600             GO TO Y900-ABNORMAL-TERMINATION.
023700
023800     MOVE    WK-N-CACR-NEXT-ID       TO   WK-N-DSP-NEW-ID.
023900     MOVE    WK-N-CACR-INIT-BALANCE  TO   WK-N-DSP-NEW-BALANCE.
024000     MOVE    WK-C-DSP-NEW-ID         TO   WK-C-RESULT-ACC-ID.
024100     MOVE    WK-E-DSP-NEW-BALANCE    TO   WK-C-RESULT-BALANCE.
024200     DISPLAY WK-C-RESULT-LINE.
024300
024400*----------------------------------------------------------------*
024500 C099-APPEND-NEW-ACCOUNT-EX.
024600*----------------------------------------------------------------*
024700     EXIT.
024800
024900 Y900-ABNORMAL-TERMINATION.
025000     PERFORM Z000-END-PROGRAM-ROUTINE
025100        THRU Z099-END-PROGRAM-ROUTINE-EX.
025200     STOP RUN.
025300
025400*----------------------------------------------------------------*
025500 Z000-END-PROGRAM-ROUTINE.
025600*----------------------------------------------------------------*
025700     CLOSE   ACCT-OLD ACCT-NEW.
025800
025900*----------------------------------------------------------------*
026000 Z099-END-PROGRAM-ROUTINE-EX.
026100*----------------------------------------------------------------*
026200     EXIT.
