000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPBAT.
000500 AUTHOR.         JOAN LIM MEI YEE.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - LEDGER UNIT.
000700 DATE-WRITTEN.   21 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                 IS NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                 PRIOR WRITTEN CONSENT.
001200*
001300*DESCRIPTION :  THIS IS THE MAIN BATCH DRIVER FOR THE OVERNIGHT
001400*               LEDGER POSTING RUN. IT LOADS THE ACCOUNT MASTER
001500*               INTO AN IN-MEMORY TABLE, READS THE TRANSFER
001600*               REQUEST FILE SEQUENTIALLY, CALLS TRFPDUP/TRFPACL/
001700*               TRFPFND TO VALIDATE EACH REQUEST, POSTS A
001800*               MATCHED DEBIT/CREDIT PAIR TO THE LEDGER JOURNAL
001900*               FOR EACH ACCEPTED TRANSFER, WRITES A RESULT
002000*               RECORD FOR EVERY REQUEST, REWRITES THE ACCOUNT
002100*               MASTER AT END OF RUN AND DISPLAYS THE CONTROL
002200*               TOTALS.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* TAG NAME  DATE        INIT    DESCRIPTION
002800* --------- ----------  ------  ------------------------------
002900* TRF0021   21/03/1990  JLIMYT  INITIAL VERSION - LEDGER
003000*                               RE-WRITE PROJECT - MAIN BATCH
003100*                               DRIVER
003200* TRF0025   19/11/1998  JLIMYT  Y2K REMEDIATION - POSTING
003300*                               TIMESTAMP BUILDS ITS YEAR FROM A
003400*                               WINDOWED 2-DIGIT ACCEPT FROM DATE,
003500*                               SEE D410
003600* TRF0033   22/07/2003  BKARIM  ALIGNED FUNDS CHECK WORDING WITH
003700*                               TRFPFND TRF0038 - REJECT A
003800*                               TRANSFER THAT WOULD LEAVE THE
003900*                               SOURCE BALANCE AT EXACTLY ZERO
004000* TRF0047   02/02/2005  BKARIM  CORRECTED CONTROL TOTALS DISPLAY
004100*                               - INSUFFICIENT-FUNDS COUNT WAS
004200*                               BEING ADDED TO THE NOT-FOUND
004300*                               BUCKET
004400* TRF0053   17/02/2007  BKARIM  RAISED IN-MEMORY ACCOUNT AND
004500*                               SEEN TABLES TO 5000 ENTRIES TO
004600*                               MATCH TRFPACL/TRFPDUP
004700* TRF0059   14/06/2011  JLIMYT  WIDENED TRANSFER ID HANDLING TO
004800*                               MATCH TRQREC TRF0058
004900* TRF0072   06/02/2015  JLIMYT  RESERVED TRAILING BYTES ON THE
005000*                               LEDGER RECORD - SEE LEDREC
005100*                               TRF0071, NO PROCESSING CHANGE
005200* TRF0095   28/10/2019  ACNRJR  GPI DAY4 - PCRMAKGPI-927 -
005300*                               STANDARDISED RESULT MESSAGE
005400*                               WORDING ACROSS ALL STATUSES AND
005500*                               ADDED A POSTING TIMESTAMP TO
005600*                               EACH LEDGER ENTRY PAIR
005700*----------------------------------------------------------------
005800*
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006700                   C01        IS TOP-OF-FORM.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT ACCOUNTS-IN  ASSIGN TO "ACCT-OLD"
007200            ORGANIZATION   IS SEQUENTIAL
007300            FILE STATUS    IS WK-C-FILE-STATUS.
007400
007500     SELECT ACCOUNTS-OUT ASSIGN TO "ACCT-NEW"
007600            ORGANIZATION   IS SEQUENTIAL
007700            FILE STATUS    IS WK-C-FILE-STATUS.
007800
007900     SELECT TRANSFERS-IN ASSIGN TO "TRFIN"
008000            ORGANIZATION   IS SEQUENTIAL
008100            FILE STATUS    IS WK-C-FILE-STATUS.
008200
008300     SELECT LEDGER-OUT   ASSIGN TO "TRFLEDGR"
008400            ORGANIZATION   IS SEQUENTIAL
008500            FILE STATUS    IS WK-C-FILE-STATUS.
008600
008700     SELECT RESULTS-OUT  ASSIGN TO "TRFRSLT"
008800            ORGANIZATION   IS SEQUENTIAL
008900            FILE STATUS    IS WK-C-FILE-STATUS.
009000
009100 EJECT
009200***************
009300 DATA DIVISION.
009400***************
009500 FILE SECTION.
009600**************
009700 FD  ACCOUNTS-IN
009800     LABEL RECORDS ARE OMITTED
009900     RECORD CONTAINS 22 CHARACTERS
010000     DATA RECORD IS ACCOUNT-REC.
010100     COPY ACCTREC.
010200
010300 FD  ACCOUNTS-OUT
010400     LABEL RECORDS ARE OMITTED
010500     RECORD CONTAINS 22 CHARACTERS
010600     DATA RECORD IS NEW-ACCOUNT-REC.
010700 01  NEW-ACCOUNT-REC.
010800     05  NEW-ACC-ID                  PIC 9(09).
010900     05  NEW-ACC-BALANCE             PIC S9(11)V99.
011000
011100 FD  TRANSFERS-IN
011200     LABEL RECORDS ARE OMITTED
011300     RECORD CONTAINS 51 CHARACTERS
011400     DATA RECORD IS TRANSFER-REQ-REC.
011500     COPY TRQREC.
011600
011700 FD  LEDGER-OUT
011800     LABEL RECORDS ARE OMITTED
011900     RECORD CONTAINS 90 CHARACTERS
012000     DATA RECORD IS LEDGER-ENTRY-REC.
012100     COPY LEDREC.
012200
012300 FD  RESULTS-OUT
012400     LABEL RECORDS ARE OMITTED
012500     RECORD CONTAINS 88 CHARACTERS
012600     DATA RECORD IS TRANSFER-RESULT-REC.
012700     COPY TRSREC.
012800
012900*************************
013000 WORKING-STORAGE SECTION.
013100*************************
013200 01  FILLER                          PIC X(24)        VALUE
013300     "** PROGRAM TRFPBAT **".
013400
013500     COPY TRFSTAT.
013600
013700*--------- CALLED-ROUTINE PARAMETER AREAS -----------------------*
013800*    EACH LINKAGE COPYBOOK IS ALSO COPIED INTO WORKING STORAGE
013900*    HERE SO THE SAME RECORD CAN BE BUILT AND PASSED ON THE
014000*    CALL STATEMENT. WK-C-ACCLK-TABLE DOUBLES AS THE IN-MEMORY
014100*    ACCOUNT MASTER FOR THE WHOLE RUN.
014200     COPY ACCLK.
014300     COPY DUPCHK.
014400     COPY FNDCHK.
014500
014600*------------------ PROGRAM WORKING STORAGE -------------------*
014700 01  WK-C-WORK-AREA.
014800     05  WK-N-Z010-SUB               PIC 9(05) COMP.
014900     05  FILLER                      PIC X(05).
015000
015100 01  WK-C-D200-SWITCHES.
015200     05  WK-C-D200-BOTH-FOUND-SW     PIC X(01)  VALUE "N".
015300         88  WK-C-D200-BOTH-FOUND               VALUE "Y".
015400         88  WK-C-D200-BOTH-NOT-FOUND           VALUE "N".
015500     05  FILLER                      PIC X(05).
015600
015700 01  WK-C-TRANSFER-WORK-AREA.
015800     05  WK-N-D200-FROM-TABLE-INDEX  PIC 9(05) COMP.
015900     05  WK-N-D200-FROM-BALANCE      PIC S9(11)V99.
016000     05  WK-N-D200-TO-TABLE-INDEX    PIC 9(05) COMP.
016100     05  WK-N-D200-TO-BALANCE        PIC S9(11)V99.
016200     05  WK-N-D200-MISSING-ACC-ID    PIC 9(09).
016300     05  FILLER                      PIC X(05).
016400
016500 01  WK-C-CONTROL-TOTALS.
016600     05  WK-N-CT-REQUESTS-READ       PIC 9(07) COMP  VALUE ZERO.
016700     05  WK-N-CT-TRANSFERS-POSTED    PIC 9(07) COMP  VALUE ZERO.
016800     05  WK-N-CT-DUPLICATES-SKIPPED  PIC 9(07) COMP  VALUE ZERO.
016900     05  WK-N-CT-FAILURES-NOT-FOUND  PIC 9(07) COMP  VALUE ZERO.
017000     05  WK-N-CT-FAILURES-INSUFFICIENT
017100                                     PIC 9(07) COMP  VALUE ZERO.
017200     05  WK-N-CT-NEXT-LEDGER-ID      PIC 9(09) COMP  VALUE ZERO.
017300     05  WK-N-CT-TOTAL-AMOUNT-POSTED PIC S9(11)V99   VALUE ZERO.
017400     05  WK-N-CT-TOTAL-DEBITS        PIC S9(11)V99   VALUE ZERO.
017500     05  WK-N-CT-TOTAL-CREDITS       PIC S9(11)V99   VALUE ZERO.
017600     05  FILLER                      PIC X(10).
017700
017800*--------------- POSTING TIMESTAMP AREA -------------------------*
017900*    ACCEPT FROM DATE/TIME IS USED IN PLACE OF ANY INTRINSIC
018000*    FUNCTION TO BUILD THE LEDGER POSTING TIMESTAMP. THE CENTI-
018100*    SECOND RETURNED BY ACCEPT FROM TIME IS PADDED WITH ZEROS
018200*    TO FILL OUT THE MICROSECOND PORTION OF THE STAMP.
018300 01  WK-N-TS-DATE                    PIC 9(06).
018400 01  WK-C-TS-DATE-R  REDEFINES WK-N-TS-DATE.
018500     05  WK-N-TS-YY                  PIC 9(02).
018600     05  WK-C-TS-MM                  PIC X(02).
018700     05  WK-C-TS-DD                  PIC X(02).
018800 01  WK-C-TS-YY-A                    PIC X(02).
018900 01  WK-C-TS-CENTURY                 PIC X(02)  VALUE "19".
019000 01  WK-N-TS-TIME                    PIC 9(08).
019100 01  WK-C-TS-TIME-R  REDEFINES WK-N-TS-TIME.
019200     05  WK-C-TS-HH                  PIC X(02).
019300     05  WK-C-TS-MI                  PIC X(02).
019400     05  WK-C-TS-SS                  PIC X(02).
019500     05  WK-C-TS-CC                  PIC X(02).
019600 01  WK-C-CURRENT-TIMESTAMP.
019700     05  WK-C-CTS-DATE.
019800         10  WK-C-CTS-YYYY.
019900             15  WK-C-CTS-CENTURY    PIC X(02).
020000             15  WK-C-CTS-YY         PIC X(02).
020100         10  FILLER                  PIC X(01)  VALUE "-".
020200         10  WK-C-CTS-MM             PIC X(02).
020300         10  FILLER                  PIC X(01)  VALUE "-".
020400         10  WK-C-CTS-DD             PIC X(02).
020500     05  FILLER                      PIC X(01)  VALUE "-".
020600     05  WK-C-CTS-TIME.
020700         10  WK-C-CTS-HH             PIC X(02).
020800         10  FILLER                  PIC X(01)  VALUE ".".
020900         10  WK-C-CTS-MI             PIC X(02).
021000         10  FILLER                  PIC X(01)  VALUE ".".
021100         10  WK-C-CTS-SS             PIC X(02).
021200         10  FILLER                  PIC X(01)  VALUE ".".
021300         10  WK-C-CTS-MICRO          PIC X(06).
021400
021500*--------------- DISPLAY / REPORT AREA -------------------------*
021600 01  WK-N-DSP-ACC-ID                 PIC 9(09).
021700 01  WK-C-DSP-ACC-ID     REDEFINES WK-N-DSP-ACC-ID
021800                                     PIC X(09).
021900 01  WK-N-DSP-COUNT                  PIC 9(07).
022000 01  WK-C-DSP-COUNT      REDEFINES WK-N-DSP-COUNT
022100                                     PIC X(07).
022200 01  WK-N-DSP-MONEY                  PIC S9(11)V99.
022300 01  WK-E-DSP-MONEY      REDEFINES WK-N-DSP-MONEY
022400                                     PIC -(9)9.99.
022500
022600 EJECT
022700*******************
022800 PROCEDURE DIVISION.
022900*******************
023000 MAIN-MODULE.
023100     PERFORM A000-INITIALIZATION-ROUTINE
023200        THRU A099-INITIALIZATION-ROUTINE-EX.
023300     PERFORM B100-LOAD-ACCOUNT-MASTER
023400        THRU B199-LOAD-ACCOUNT-MASTER-EX.
023500     PERFORM C000-PROCESS-TRANSFERS-ROUTINE
023600        THRU C099-PROCESS-TRANSFERS-ROUTINE-EX.
023700     PERFORM Z000-END-PROGRAM-ROUTINE
023800        THRU Z099-END-PROGRAM-ROUTINE-EX.
023900     PERFORM Z100-DISPLAY-CONTROL-TOTALS
024000        THRU Z199-DISPLAY-CONTROL-TOTALS-EX.
024100     STOP RUN.
024200
024300*----------------------------------------------------------------*
024400 A000-INITIALIZATION-ROUTINE.
024500*----------------------------------------------------------------*
024600     OPEN    INPUT  ACCOUNTS-IN.
024700     IF      NOT WK-C-SUCCESSFUL
024800             DISPLAY "TRFPBAT - OPEN FILE ERROR - ACCOUNTS-IN"
024900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025000             GO TO Y900-ABNORMAL-TERMINATION.
025100
025200     OPEN    OUTPUT ACCOUNTS-OUT.
025300     IF      NOT WK-C-SUCCESSFUL
025400             DISPLAY "TRFPBAT - OPEN FILE ERROR - ACCOUNTS-OUT"
025500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025600             GO TO Y900-ABNORMAL-TERMINATION.
025700
025800     OPEN    INPUT  TRANSFERS-IN.
025900     IF      NOT WK-C-SUCCESSFUL
026000             DISPLAY "TRFPBAT - OPEN FILE ERROR - TRANSFERS-IN"
026100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026200             GO TO Y900-ABNORMAL-TERMINATION.
026300
026400     OPEN    OUTPUT LEDGER-OUT.
026500     IF      NOT WK-C-SUCCESSFUL
026600             DISPLAY "TRFPBAT - OPEN FILE ERROR - LEDGER-OUT"
026700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026800             GO TO Y900-ABNORMAL-TERMINATION.
026900
027000     OPEN    OUTPUT RESULTS-OUT.
027100     IF      NOT WK-C-SUCCESSFUL
027200             DISPLAY "TRFPBAT - OPEN FILE ERROR - RESULTS-OUT"
027300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027400             GO TO Y900-ABNORMAL-TERMINATION.
027500
027600     MOVE    ZERO                TO   WK-N-ACCLK-TABLE-COUNT.
027700     MOVE    ZERO                TO   WK-N-DUPCHK-SEEN-COUNT.
027800
027900*----------------------------------------------------------------*
028000 A099-INITIALIZATION-ROUTINE-EX.
028100*----------------------------------------------------------------*
028200     EXIT.
028300
028400*----------------------------------------------------------------*
028500 B100-LOAD-ACCOUNT-MASTER.
028600*----------------------------------------------------------------*
028700     PERFORM B110-READ-ONE-ACCOUNT THRU B119-READ-ONE-ACCOUNT-EX.
028800
028900 B120-LOAD-ACCOUNT-MASTER-LOOP.
029000     IF      WK-C-ACCOUNTS-EOF
029100             GO TO   B199-LOAD-ACCOUNT-MASTER-EX.
029200
029300     ADD     1                   TO   WK-N-ACCLK-TABLE-COUNT.
029400     MOVE    ACC-ID
029500             TO   WK-N-ACCLK-T-ACC-ID  (WK-N-ACCLK-TABLE-COUNT).
029600     MOVE    ACC-BALANCE
029700             TO   WK-N-ACCLK-T-BALANCE (WK-N-ACCLK-TABLE-COUNT).
029800
029900     PERFORM B110-READ-ONE-ACCOUNT THRU B119-READ-ONE-ACCOUNT-EX.
030000     GO TO   B120-LOAD-ACCOUNT-MASTER-LOOP.
030100
030200*----------------------------------------------------------------*
030300 B199-LOAD-ACCOUNT-MASTER-EX.
030400*----------------------------------------------------------------*
030500     EXIT.
030600
030700*----------------------------------------------------------------*
030800 B110-READ-ONE-ACCOUNT.
030900*----------------------------------------------------------------*
031000     READ    ACCOUNTS-IN
031100             AT END  SET  WK-C-ACCOUNTS-EOF  TO TRUE.
031200
031300*----------------------------------------------------------------*
031400 B119-READ-ONE-ACCOUNT-EX.
031500*----------------------------------------------------------------*
031600     EXIT.
031700
031800*----------------------------------------------------------------*
031900 C000-PROCESS-TRANSFERS-ROUTINE.
032000*----------------------------------------------------------------*
032100     PERFORM C100-READ-TRANSFER-REQUEST
032200        THRU C199-READ-TRANSFER-REQUEST-EX.
032300
032400 C010-PROCESS-TRANSFERS-LOOP.
032500     IF      WK-C-TRANSFERS-EOF
032600             GO TO   C099-PROCESS-TRANSFERS-ROUTINE-EX.
032700
032800     PERFORM C200-PROCESS-ONE-TRANSFER
032900        THRU C299-PROCESS-ONE-TRANSFER-EX.
033000     PERFORM C100-READ-TRANSFER-REQUEST
033100        THRU C199-READ-TRANSFER-REQUEST-EX.
033200     GO TO   C010-PROCESS-TRANSFERS-LOOP.
033300
033400*----------------------------------------------------------------*
033500 C099-PROCESS-TRANSFERS-ROUTINE-EX.
033600*----------------------------------------------------------------*
033700     EXIT.
033800
033900*----------------------------------------------------------------*
034000 C100-READ-TRANSFER-REQUEST.
034100*----------------------------------------------------------------*
034200     READ    TRANSFERS-IN
034300             AT END  SET  WK-C-TRANSFERS-EOF  TO TRUE.
034400
034500     IF      WK-C-TRANSFERS-EOF
034600             GO TO   C199-READ-TRANSFER-REQUEST-EX.
034700
034800     ADD     1                   TO   WK-N-CT-REQUESTS-READ.
034900
035000*----------------------------------------------------------------*
035100 C199-READ-TRANSFER-REQUEST-EX.
035200*----------------------------------------------------------------*
035300     EXIT.
035400
035500*----------------------------------------------------------------*
035600 C200-PROCESS-ONE-TRANSFER.
035700*----------------------------------------------------------------*
035800     MOVE    TRQ-TRANSFER-ID     TO   TRS-TRANSFER-ID.
035900     MOVE    TRQ-TRANSFER-ID     TO   WK-C-DUPCHK-TRANSFER-ID.
036000
036100     PERFORM D100-CHECK-DUPLICATE-TRANSFER
036200        THRU D199-CHECK-DUPLICATE-TRANSFER-EX.
036300     IF      WK-C-DUPCHK-FOUND
036400             MOVE    "SKIPPED "  TO   TRS-STATUS
036500             MOVE    SPACES      TO   TRS-MESSAGE
036600             STRING  "TRANSFER ALREADY PROCESSED." DELIMITED BY SIZE
036700                     INTO TRS-MESSAGE
036800             ADD     1           TO   WK-N-CT-DUPLICATES-SKIPPED
036900             GO TO   C280-WRITE-TRANSFER-RESULT.
037000
037100     PERFORM D200-LOOKUP-TRANSFER-ACCOUNTS
037200        THRU D299-LOOKUP-TRANSFER-ACCOUNTS-EX.
037300     IF      WK-C-D200-BOTH-NOT-FOUND
037400             MOVE    "FAILURE "  TO   TRS-STATUS
037500             MOVE    WK-N-D200-MISSING-ACC-ID
037600                                 TO   WK-N-DSP-ACC-ID
037700             MOVE    SPACES      TO   TRS-MESSAGE
037800             STRING  "ACCOUNT " DELIMITED BY SIZE
037900                     WK-C-DSP-ACC-ID DELIMITED BY SIZE
038000                     " NOT FOUND" DELIMITED BY SIZE
038100                     INTO TRS-MESSAGE
038200             ADD     1           TO   WK-N-CT-FAILURES-NOT-FOUND
038300             GO TO   C280-WRITE-TRANSFER-RESULT.
038400
038500     PERFORM D300-CHECK-SUFFICIENT-FUNDS
038600        THRU D399-CHECK-SUFFICIENT-FUNDS-EX.
038700     IF      WK-C-FNDCHK-INSUFFICIENT
038800             MOVE    "FAILURE "  TO   TRS-STATUS
038900             MOVE    SPACES      TO   TRS-MESSAGE
039000             STRING  "ACCOUNT HAS INSUFFICIENT FUNDS."
039100                     DELIMITED BY SIZE INTO TRS-MESSAGE
039200             ADD     1        TO   WK-N-CT-FAILURES-INSUFFICIENT
039300             GO TO   C280-WRITE-TRANSFER-RESULT.
039400
039500     PERFORM D400-POST-TRANSFER
039600        THRU D499-POST-TRANSFER-EX.
039700     MOVE    "SUCCESS "          TO   TRS-STATUS.
039800     MOVE    SPACES              TO   TRS-MESSAGE.
039900     STRING  "TRANSFER POSTED." DELIMITED BY SIZE INTO TRS-MESSAGE.
040000     ADD     1                   TO   WK-N-CT-TRANSFERS-POSTED.
040100
040200 C280-WRITE-TRANSFER-RESULT.
040300     PERFORM D500-WRITE-RESULT-RECORD
040400        THRU D599-WRITE-RESULT-RECORD-EX.
040500
040600*----------------------------------------------------------------*
040700 C299-PROCESS-ONE-TRANSFER-EX.
040800*----------------------------------------------------------------*
040900     EXIT.
041000
041100*----------------------------------------------------------------*
041200 D100-CHECK-DUPLICATE-TRANSFER.
041300*----------------------------------------------------------------*
041400     CALL    "TRFPDUP"       USING WK-C-DUPCHK-RECORD.
041500
041600*----------------------------------------------------------------*
041700 D199-CHECK-DUPLICATE-TRANSFER-EX.
041800*----------------------------------------------------------------*
041900     EXIT.
042000
042100*----------------------------------------------------------------*
042200 D200-LOOKUP-TRANSFER-ACCOUNTS.
042300*----------------------------------------------------------------*
042400     SET     WK-C-D200-BOTH-NOT-FOUND   TO TRUE.
042500
042600     MOVE    TRQ-FROM-ACC        TO   WK-N-ACCLK-ACC-ID.
042700     CALL    "TRFPACL"       USING WK-C-ACCLK-RECORD.
042800     IF      WK-C-ACCLK-NOT-FOUND
042900             MOVE    TRQ-FROM-ACC        TO WK-N-D200-MISSING-ACC-ID
043000             GO TO   D299-LOOKUP-TRANSFER-ACCOUNTS-EX.
043100
043200     MOVE    WK-N-ACCLK-TABLE-INDEX      TO WK-N-D200-FROM-TABLE-INDEX.
043300     MOVE    WK-N-ACCLK-BALANCE-OUT      TO WK-N-D200-FROM-BALANCE.
043400
043500     MOVE    TRQ-TO-ACC          TO   WK-N-ACCLK-ACC-ID.
043600     CALL    "TRFPACL"       USING WK-C-ACCLK-RECORD.
043700     IF      WK-C-ACCLK-NOT-FOUND
043800             MOVE    TRQ-TO-ACC          TO WK-N-D200-MISSING-ACC-ID
043900             GO TO   D299-LOOKUP-TRANSFER-ACCOUNTS-EX.
044000
044100     MOVE    WK-N-ACCLK-TABLE-INDEX      TO WK-N-D200-TO-TABLE-INDEX.
044200     MOVE    WK-N-ACCLK-BALANCE-OUT      TO WK-N-D200-TO-BALANCE.
044300
044400     SET     WK-C-D200-BOTH-FOUND        TO TRUE.
044500
044600*----------------------------------------------------------------*
044700 D299-LOOKUP-TRANSFER-ACCOUNTS-EX.
044800*----------------------------------------------------------------*
044900     EXIT.
045000
045100*----------------------------------------------------------------*
045200 D300-CHECK-SUFFICIENT-FUNDS.
045300*----------------------------------------------------------------*
045400     MOVE    WK-N-D200-FROM-BALANCE      TO WK-N-FNDCHK-BALANCE.
045500     MOVE    TRQ-AMOUNT                  TO WK-N-FNDCHK-AMOUNT.
045600     CALL    "TRFPFND"       USING WK-C-FNDCHK-RECORD.
045700
045800*----------------------------------------------------------------*
045900 D399-CHECK-SUFFICIENT-FUNDS-EX.
046000*----------------------------------------------------------------*
046100     EXIT.
046200
046300*----------------------------------------------------------------*
046400 D400-POST-TRANSFER.
046500*----------------------------------------------------------------*
046600     SUBTRACT TRQ-AMOUNT
046700             FROM WK-N-ACCLK-T-BALANCE (WK-N-D200-FROM-TABLE-INDEX).
046800     ADD     TRQ-AMOUNT
046900             TO   WK-N-ACCLK-T-BALANCE (WK-N-D200-TO-TABLE-INDEX).
047000
047100     PERFORM D410-BUILD-POSTING-TIMESTAMP
047200        THRU D419-BUILD-POSTING-TIMESTAMP-EX.
047300
047400     ADD     1                   TO   WK-N-CT-NEXT-LEDGER-ID.
047500     MOVE    WK-N-CT-NEXT-LEDGER-ID      TO LED-ENTRY-ID.
047600     MOVE    TRQ-TRANSFER-ID             TO LED-TRANSFER-ID.
047700     MOVE    TRQ-FROM-ACC                TO LED-ACC-ID.
047800     MOVE    TRQ-AMOUNT                  TO LED-AMOUNT.
047900     MOVE    "DEBIT "                    TO LED-TYPE.
048000     MOVE    WK-C-CURRENT-TIMESTAMP      TO LED-CREATED-AT.
048100     WRITE   LEDGER-ENTRY-REC.
048200     IF      NOT WK-C-SUCCESSFUL
048300             DISPLAY "TRFPBAT - WRITE FILE ERROR - LEDGER-OUT"
048400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048500             GO TO Y900-ABNORMAL-TERMINATION.
048600
048700     ADD     1                   TO   WK-N-CT-NEXT-LEDGER-ID.
048800     MOVE    WK-N-CT-NEXT-LEDGER-ID      TO LED-ENTRY-ID.
048900     MOVE    TRQ-TO-ACC                  TO LED-ACC-ID.
049000     MOVE    "CREDIT"                    TO LED-TYPE.
049100     WRITE   LEDGER-ENTRY-REC.
049200     IF      NOT WK-C-SUCCESSFUL
049300             DISPLAY "TRFPBAT - WRITE FILE ERROR - LEDGER-OUT"
049400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049500             GO TO Y900-ABNORMAL-TERMINATION.
049600
049700     ADD     TRQ-AMOUNT          TO   WK-N-CT-TOTAL-AMOUNT-POSTED.
049800     ADD     TRQ-AMOUNT          TO   WK-N-CT-TOTAL-DEBITS.
049900     ADD     TRQ-AMOUNT          TO   WK-N-CT-TOTAL-CREDITS.
050000
050100     ADD     1                   TO   WK-N-DUPCHK-SEEN-COUNT.
050200     MOVE    TRQ-TRANSFER-ID
050300             TO   WK-C-DUPCHK-SEEN-ENTRY (WK-N-DUPCHK-SEEN-COUNT).
050400
050500*----------------------------------------------------------------*
050600 D499-POST-TRANSFER-EX.
050700*----------------------------------------------------------------*
050800     EXIT.
050900
051000*----------------------------------------------------------------*
051100 D410-BUILD-POSTING-TIMESTAMP.
051200*----------------------------------------------------------------*
051300     ACCEPT  WK-N-TS-DATE        FROM DATE.
051400     ACCEPT  WK-N-TS-TIME        FROM TIME.
051500
051600*    TRF0025 - CENTURY WINDOW.  ACCEPT FROM DATE ONLY RETURNS A
051700*    2-DIGIT YEAR.  ASSUME 19 UNLESS THE YEAR ROLLS PAST 49, IN
051800*    WHICH CASE ASSUME 20.  GOOD UNTIL THIS LEDGER SYSTEM SEES
051900*    YEAR 2050.
052000     MOVE    "19"                TO   WK-C-TS-CENTURY.
052100     IF      WK-N-TS-YY < 50
052200             MOVE "20"           TO   WK-C-TS-CENTURY.
052300
052400     MOVE    WK-N-TS-YY          TO   WK-C-TS-YY-A.
052500     MOVE    WK-C-TS-CENTURY     TO   WK-C-CTS-CENTURY.
052600     MOVE    WK-C-TS-YY-A        TO   WK-C-CTS-YY.
052700     MOVE    WK-C-TS-MM          TO   WK-C-CTS-MM.
052800     MOVE    WK-C-TS-DD          TO   WK-C-CTS-DD.
052900     MOVE    WK-C-TS-HH          TO   WK-C-CTS-HH.
053000     MOVE    WK-C-TS-MI          TO   WK-C-CTS-MI.
053100     MOVE    WK-C-TS-SS          TO   WK-C-CTS-SS.
053200     MOVE    "000000"            TO   WK-C-CTS-MICRO.
053300     MOVE    WK-C-TS-CC          TO   WK-C-CTS-MICRO (1:2).
053400
053500*----------------------------------------------------------------*
053600 D419-BUILD-POSTING-TIMESTAMP-EX.
053700*----------------------------------------------------------------*
053800     EXIT.
053900
054000*----------------------------------------------------------------*
054100 D500-WRITE-RESULT-RECORD.
054200*----------------------------------------------------------------*
054300     WRITE   TRANSFER-RESULT-REC.
054400     IF      NOT WK-C-SUCCESSFUL
054500             DISPLAY "TRFPBAT - WRITE FILE ERROR - RESULTS-OUT"
054600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054700             GO TO Y900-ABNORMAL-TERMINATION.
054800
054900*----------------------------------------------------------------*
055000 D599-WRITE-RESULT-RECORD-EX.
055100*----------------------------------------------------------------*
055200     EXIT.
055300
055400 Y900-ABNORMAL-TERMINATION.
055500     PERFORM Z000-END-PROGRAM-ROUTINE
055600        THRU Z099-END-PROGRAM-ROUTINE-EX.
055700     STOP RUN.
055800
055900*----------------------------------------------------------------*
056000 Z000-END-PROGRAM-ROUTINE.
056100*----------------------------------------------------------------*
056200     MOVE    ZERO                TO   WK-N-Z010-SUB.
056300
056400     PERFORM Z010-REWRITE-ONE-ACCOUNT
056500        THRU Z019-REWRITE-ONE-ACCOUNT-EX
056600             VARYING WK-N-Z010-SUB FROM 1 BY 1
056700             UNTIL   WK-N-Z010-SUB > WK-N-ACCLK-TABLE-COUNT.
056800
056900     CLOSE   ACCOUNTS-IN  ACCOUNTS-OUT  TRANSFERS-IN
057000             LEDGER-OUT   RESULTS-OUT.
057100
057200*----------------------------------------------------------------*
057300 Z099-END-PROGRAM-ROUTINE-EX.
057400*----------------------------------------------------------------*
057500     EXIT.
057600
057700*----------------------------------------------------------------*
057800 Z010-REWRITE-ONE-ACCOUNT.
057900*----------------------------------------------------------------*
058000     MOVE    WK-N-ACCLK-T-ACC-ID  (WK-N-Z010-SUB)   TO NEW-ACC-ID.
058100     MOVE    WK-N-ACCLK-T-BALANCE (WK-N-Z010-SUB)
058200                                                 TO NEW-ACC-BALANCE.
058300     WRITE   NEW-ACCOUNT-REC.
058400     IF      NOT WK-C-SUCCESSFUL
058500             DISPLAY "TRFPBAT - WRITE FILE ERROR - ACCOUNTS-OUT"
058600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058700             GO TO Y900-ABNORMAL-TERMINATION.
058800
058900*----------------------------------------------------------------*
059000 Z019-REWRITE-ONE-ACCOUNT-EX.
059100*----------------------------------------------------------------*
059200     EXIT.
059300
059400*----------------------------------------------------------------*
059500 Z100-DISPLAY-CONTROL-TOTALS.
059600*----------------------------------------------------------------*
059700     DISPLAY "TRFPBAT - LEDGER POSTING RUN - CONTROL TOTALS".
059800     DISPLAY "----------------------------------------------".
059900
060000     MOVE    WK-N-CT-REQUESTS-READ       TO WK-N-DSP-COUNT.
060100     DISPLAY "TRANSFER REQUESTS READ .......... " WK-C-DSP-COUNT.
060200
060300     MOVE    WK-N-CT-TRANSFERS-POSTED    TO WK-N-DSP-COUNT.
060400     DISPLAY "TRANSFERS POSTED (SUCCESS) ...... " WK-C-DSP-COUNT.
060500
060600     MOVE    WK-N-CT-DUPLICATES-SKIPPED  TO WK-N-DSP-COUNT.
060700     DISPLAY "DUPLICATES SKIPPED .............. " WK-C-DSP-COUNT.
060800
060900     MOVE    WK-N-CT-FAILURES-NOT-FOUND  TO WK-N-DSP-COUNT.
061000     DISPLAY "FAILURES - ACCOUNT NOT FOUND ..... " WK-C-DSP-COUNT.
061100
061200     MOVE    WK-N-CT-FAILURES-INSUFFICIENT TO WK-N-DSP-COUNT.
061300     DISPLAY "FAILURES - INSUFFICIENT FUNDS .... " WK-C-DSP-COUNT.
061400
061500     MOVE    WK-N-CT-TOTAL-AMOUNT-POSTED TO WK-N-DSP-MONEY.
061600     DISPLAY "TOTAL AMOUNT POSTED .............. " WK-E-DSP-MONEY.
061700
061800     MOVE    WK-N-CT-TOTAL-DEBITS        TO WK-N-DSP-MONEY.
061900     DISPLAY "TOTAL DEBITS ..................... " WK-E-DSP-MONEY.
062000
062100     MOVE    WK-N-CT-TOTAL-CREDITS       TO WK-N-DSP-MONEY.
062200     DISPLAY "TOTAL CREDITS .................... " WK-E-DSP-MONEY.
062300
062400     IF      WK-N-CT-TOTAL-DEBITS NOT = WK-N-CT-TOTAL-CREDITS
062500             DISPLAY "*** WARNING - DEBITS AND CREDITS DO NOT "
062600                     "BALANCE - NOTIFY LEDGER UNIT SUPERVISOR ***".
062700
062800*----------------------------------------------------------------*
062900 Z199-DISPLAY-CONTROL-TOTALS-EX.
063000*----------------------------------------------------------------*
063100     EXIT.
