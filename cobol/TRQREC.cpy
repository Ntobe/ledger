000100*****************************************************************
000200* COPYBOOK  : TRQREC
000300* RECORD    : TRANSFER-REQ-REC  -  TRANSFER REQUEST INPUT FILE
000400*             LIBRARY TRFPBAT
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* TAG NAME  DATE        DESCRIPTION
000900* --------- ----------  --------------------------------------
001000* TRF0002   14/03/1990  - INITIAL VERSION - LEDGER RE-WRITE
001100*                         PROJECT
001200* TRF0058   03/09/2011  - JLIMYT - WIDEN TRQ-TRANSFER-ID FROM
001300*                         12 TO 20 TO CARRY THE NEW EXTERNAL
001400*                         GATEWAY TOKEN FORMAT
001500*-----------------------------------------------------------------
001600*
001700    01  TRANSFER-REQ-REC.
001800        05  TRQ-TRANSFER-ID           PIC X(20).
001900*                                  EXTERNAL TRANSFER ID -
002000*                                  IDEMPOTENCY KEY SUPPLIED BY
002100*                                  THE ORIGINATING CHANNEL
002200        05  TRQ-FROM-ACC              PIC 9(09).
002300*                                  SOURCE ACCOUNT NUMBER
002400        05  TRQ-TO-ACC                PIC 9(09).
002500*                                  DESTINATION ACCOUNT NUMBER
002600        05  TRQ-AMOUNT                PIC S9(11)V99.
002700*                                  TRANSFER AMOUNT - EXPECTED
002800*                                  POSITIVE, VALIDATED BY THE
002900*                                  ORIGINATING CHANNEL
003000*                                  RECORD LENGTH = 51 BYTES -
003100*                                  FULLY ALLOCATED, NO FILLER
003200*                                  REQUIRED ON THIS LAYOUT
