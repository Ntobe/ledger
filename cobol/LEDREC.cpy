000100*****************************************************************
000200* COPYBOOK  : LEDREC
000300* RECORD    : LEDGER-ENTRY-REC  -  LEDGER JOURNAL OUTPUT FILE
000400*             LIBRARY TRFPBAT
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* TAG NAME  DATE        DESCRIPTION
000900* --------- ----------  --------------------------------------
001000* TRF0003   14/03/1990  - INITIAL VERSION - LEDGER RE-WRITE
001100*                         PROJECT
001200* TRF0071   06/02/2015  - JLIMYT - RESERVE TRAILING BYTES FOR
001300*                         PLANNED CHANNEL-ID TAG, NOT YET USED
001400*                         BY ANY PROGRAM
001500*-----------------------------------------------------------------
001600*
001700    01  LEDGER-ENTRY-REC.
001800        05  LED-ENTRY-ID              PIC 9(09).
001900*                                  SEQUENTIAL ENTRY NUMBER
002000*                                  ASSIGNED AT POSTING TIME
002100        05  LED-TRANSFER-ID           PIC X(20).
002200*                                  TRANSFER ID THE ENTRY
002300*                                  BELONGS TO
002400        05  LED-ACC-ID                PIC 9(09).
002500*                                  ACCOUNT THE ENTRY APPLIES TO
002600        05  LED-AMOUNT                PIC S9(11)V99.
002700*                                  ENTRY AMOUNT - ALWAYS THE
002800*                                  TRANSFER AMOUNT, POSITIVE
002900        05  LED-TYPE                  PIC X(06).
003000*                                  DEBIT  OR  CREDIT
003100        05  LED-CREATED-AT            PIC X(26).
003200*                                  POSTING TIMESTAMP,
003300*                                  YYYY-MM-DD-HH.MM.SS.NNNNNN
003400        05  LED-CREATED-AT-R  REDEFINES LED-CREATED-AT.
003500            10  LED-CRTD-DATE         PIC X(10).
003600            10  FILLER                PIC X(01).
003700            10  LED-CRTD-TIME         PIC X(15).
003800        05  FILLER                    PIC X(07).
003900*                                  RESERVED FOR FUTURE USE -
004000*                                  SEE TRF0071 ABOVE
004100*                                  RECORD LENGTH = 90 BYTES
