000100*****************************************************************
000200* COPYBOOK  : TRSREC
000300* RECORD    : TRANSFER-RESULT-REC  -  TRANSFER RESULT OUTPUT FILE
000400*             LIBRARY TRFPBAT
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* TAG NAME  DATE        DESCRIPTION
000900* --------- ----------  --------------------------------------
001000* TRF0004   14/03/1990  - INITIAL VERSION - LEDGER RE-WRITE
001100*                         PROJECT
001200* TRF0089   28/10/2019  - ACNRJR - ADD SKIPPED STATUS FOR
001300*                         DUPLICATE TRANSFER ID DETECTION,
001400*                         GPI DAY4 - PCRMAKGPI-927
001500*-----------------------------------------------------------------
001600*
001700    01  TRANSFER-RESULT-REC.
001800        05  TRS-TRANSFER-ID           PIC X(20).
001900*                                  TRANSFER ID PROCESSED
002000        05  TRS-STATUS                PIC X(08).
002100            88  TRS-SUCCESS                 VALUE "SUCCESS ".
002200            88  TRS-FAILURE                 VALUE "FAILURE ".
002300            88  TRS-SKIPPED                 VALUE "SKIPPED ".
002400*                                  SUCCESS, FAILURE OR SKIPPED
002500*                                  (DUPLICATE TRANSFER ID)
002600        05  TRS-MESSAGE               PIC X(60).
002700*                                  HUMAN READABLE RESULT
002800*                                  MESSAGE
002900*                                  RECORD LENGTH = 88 BYTES -
003000*                                  FULLY ALLOCATED, NO FILLER
003100*                                  REQUIRED ON THIS LAYOUT
