000100*****************************************************************
000200* COPYBOOK  : TRFSTAT
000300* PURPOSE   : COMMON WORKING STORAGE - FILE STATUS AND
000400*             END-OF-FILE SWITCHES SHARED BY ALL PROGRAMS IN
000500*             THE TRFP/TRFC FAMILY
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG NAME  DATE        DESCRIPTION
001000* --------- ----------  --------------------------------------
001100* TRF0005   14/03/1990  - INITIAL VERSION - LEDGER RE-WRITE
001200*                         PROJECT
001300*-----------------------------------------------------------------
001400*
001500    01  WK-C-COMMON.
001600        05  WK-C-FILE-STATUS          PIC X(02).
001700            88  WK-C-SUCCESSFUL             VALUE "00".
001800            88  WK-C-END-OF-FILE            VALUE "10".
001900            88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002000            88  WK-C-DUPLICATE-KEY          VALUE "22".
002100        05  WK-C-EOF-SWITCHES.
002200            10  WK-C-ACCOUNTS-EOF-SW  PIC X(01)  VALUE "N".
002300                88  WK-C-ACCOUNTS-EOF       VALUE "Y".
002400            10  WK-C-TRANSFERS-EOF-SW PIC X(01)  VALUE "N".
002500                88  WK-C-TRANSFERS-EOF      VALUE "Y".
002600        05  FILLER                    PIC X(09).
