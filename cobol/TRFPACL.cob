000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPACL.
000500 AUTHOR.         JOAN LIM MEI YEE.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - LEDGER UNIT.
000700 DATE-WRITTEN.   14 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                 IS NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                 PRIOR WRITTEN CONSENT.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE IN-MEMORY
001400*               ACCOUNT MASTER TABLE BUILT BY TRFPBAT AND
001500*               RETURN THE CURRENT BALANCE FOR A GIVEN ACCOUNT
001600*               NUMBER.
001700*
001800*    RETURN CODES:
001900*    SPACES  - ACCOUNT FOUND, BALANCE RETURNED
002000*    SUP0016 - ACCOUNT NUMBER NOT FOUND IN THE TABLE
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TAG NAME  DATE        INIT    DESCRIPTION
002600* --------- ----------  ------  ------------------------------
002700* TRF0009   14/03/1990  JLIMYT  INITIAL VERSION - LEDGER
002800*                               RE-WRITE PROJECT
002900* TRF0015   19/11/1998  JLIMYT  Y2K REMEDIATION - REVIEWED, NO
003000*                               DATE FIELDS ON THIS ROUTINE,
003100*                               NO CHANGE REQUIRED
003200* TRF0044   11/05/2004  BKARIM  CORRECTED SUBSCRIPT OVERFLOW
003300*                               WHEN TABLE COUNT EQUALS ZERO
003400*                               ON A BRAND NEW ACCOUNT MASTER
003500* TRF0090   28/10/2019  ACNRJR  GPI DAY4 - PCRMAKGPI-927 -
003600*                               RETURN THE MATCHED SUBSCRIPT SO
003700*                               TRFPBAT CAN POST BACK WITHOUT A
003800*                               SECOND SEARCH
003900*----------------------------------------------------------------
004000*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900*
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM TRFPACL **".
006500
006600*------------------ PROGRAM WORKING STORAGE -------------------*
006700 01  WK-C-WORK-AREA.
006800     05  WK-N-ACCLK-SUB              PIC 9(05) COMP.
006900
007000 01  WK-C-LITERALS.
007100     05  C-SUP0016                   PIC X(07)  VALUE "SUP0016".
007200     05  C-FILE                      PIC X(08)  VALUE "ACCTTAB ".
007300
007400*--------------- DIAGNOSTIC TRACE AREA -------------------------*
007500*    AS/400 DISPLAY WILL NOT CONCATENATE A COMP FIELD - EACH
007600*    TRACED FIELD IS CARRIED IN NUMERIC FORM AND REDEFINED AS
007700*    DISPLAY FOR THE NOT-FOUND MESSAGE BELOW
007800 01  WK-N-TRACE-ACC-ID                  PIC 9(09).
007900 01  WK-C-TRACE-ACC-ID   REDEFINES WK-N-TRACE-ACC-ID
008000                                         PIC X(09).
008100 01  WK-N-TRACE-TABLE-COUNT             PIC 9(05).
008200 01  WK-C-TRACE-TABLE-COUNT REDEFINES WK-N-TRACE-TABLE-COUNT
008300                                         PIC X(05).
008400 01  WK-N-TRACE-SUB                     PIC 9(05).
008500 01  WK-C-TRACE-SUB      REDEFINES WK-N-TRACE-SUB
008600                                         PIC X(05).
008700
008800*****************
008900 LINKAGE SECTION.
009000*****************
009100     COPY ACCLK.
009200 EJECT
009300********************************************
009400 PROCEDURE DIVISION USING WK-C-ACCLK-RECORD.
009500********************************************
009600 MAIN-MODULE.
009700     PERFORM A000-PROCESS-CALLED-ROUTINE
009800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009900     GOBACK.
010000
010100*----------------------------------------------------------------*
010200 A000-PROCESS-CALLED-ROUTINE.
010300*----------------------------------------------------------------*
010400     MOVE    SPACES              TO   WK-C-ACCLK-ERROR-CD.
010500     MOVE    ZERO                TO   WK-N-ACCLK-BALANCE-OUT
010600                                      WK-N-ACCLK-TABLE-INDEX.
010700     MOVE    "N"                 TO   WK-C-ACCLK-FOUND-SW.
010800
010900     IF      WK-N-ACCLK-TABLE-COUNT = ZERO
011000             MOVE    C-SUP0016   TO   WK-C-ACCLK-ERROR-CD
011100             MOVE    WK-N-ACCLK-ACC-ID   TO   WK-N-TRACE-ACC-ID
011200             DISPLAY "TRFPACL - EMPTY ACCOUNT TABLE - ACC "
011300                     WK-C-TRACE-ACC-ID
011400             GO TO   A099-PROCESS-CALLED-ROUTINE-EX.
011500
011600     PERFORM B100-SEARCH-ACCOUNT-TABLE
011700             VARYING WK-N-ACCLK-SUB FROM 1 BY 1
011800             UNTIL   WK-N-ACCLK-SUB > WK-N-ACCLK-TABLE-COUNT
011900             OR      WK-C-ACCLK-FOUND.
012000
012100     IF      WK-C-ACCLK-NOT-FOUND
012200             MOVE    C-SUP0016           TO WK-C-ACCLK-ERROR-CD
012300             MOVE    WK-N-ACCLK-ACC-ID   TO WK-N-TRACE-ACC-ID
012400             MOVE    WK-N-ACCLK-TABLE-COUNT
012500                                         TO WK-N-TRACE-TABLE-COUNT
012600             MOVE    WK-N-ACCLK-SUB      TO WK-N-TRACE-SUB
012700             DISPLAY "TRFPACL - ACCOUNT NOT FOUND - ACC "
012800                     WK-C-TRACE-ACC-ID " TABLE COUNT "
012900                     WK-C-TRACE-TABLE-COUNT " SEARCHED TO "
013000                     WK-C-TRACE-SUB
013100             GO TO   A099-PROCESS-CALLED-ROUTINE-EX.
013200
013300     MOVE    WK-N-ACCLK-SUB              TO WK-N-ACCLK-TABLE-INDEX.
013400     MOVE    WK-N-ACCLK-T-BALANCE (WK-N-ACCLK-TABLE-INDEX)
013500                                         TO WK-N-ACCLK-BALANCE-OUT.
013600
013700*----------------------------------------------------------------*
013800 A099-PROCESS-CALLED-ROUTINE-EX.
013900*----------------------------------------------------------------*
014000     EXIT.
014100
014200*----------------------------------------------------------------*
014300 B100-SEARCH-ACCOUNT-TABLE.
014400*----------------------------------------------------------------*
014500     IF      WK-N-ACCLK-T-ACC-ID (WK-N-ACCLK-SUB) = WK-N-ACCLK-ACC-ID
014600             MOVE    "Y"         TO   WK-C-ACCLK-FOUND-SW
014700     END-IF.
