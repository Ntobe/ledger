000100*****************************************************************
000200* COPYBOOK  : ACCTREC
000300* RECORD    : ACCOUNT-REC   -  ACCOUNT MASTER FILE
000400*             LIBRARY TRFPBAT
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* TAG NAME  DATE        DESCRIPTION
000900* --------- ----------  --------------------------------------
001000* TRF0001   14/03/1990  - INITIAL VERSION - LEDGER RE-WRITE
001100*                         PROJECT
001200* TRF0014   19/11/1998  - Y2K REMEDIATION - NO DATE FIELDS ON
001300*                         THIS RECORD, REVIEWED AND SIGNED OFF
001400* TRF0037   22/07/2003  - JLIMYT - ADD CTL-TOTALS CROSS CHECK
001500*                         NOTE BELOW, NO LAYOUT CHANGE
001600*-----------------------------------------------------------------
001700*
001800    01  ACCOUNT-REC.
001900        05  ACC-ID                    PIC 9(09).
002000*                                  ACCOUNT NUMBER - UNIQUE KEY,
002100*                                  ASSIGNED SEQUENTIALLY AT
002200*                                  ACCOUNT CREATION TIME
002300        05  ACC-BALANCE               PIC S9(11)V99.
002400*                                  CURRENT ACCOUNT BALANCE
002500*                                  RECORD LENGTH = 22 BYTES -
002600*                                  FULLY ALLOCATED, NO FILLER
002700*                                  REQUIRED ON THIS LAYOUT
