000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCACG.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - LEDGER UNIT.
000700 DATE-WRITTEN.   19 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                 IS NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                 PRIOR WRITTEN CONSENT.
001200*
001300*DESCRIPTION :  THIS IS A STAND-ALONE BATCH UTILITY TO ANSWER A
001400*               SINGLE BALANCE INQUIRY AGAINST THE ACCOUNT
001500*               MASTER. THE ACCOUNT NUMBER TO BE LOOKED UP IS
001600*               SUPPLIED ON A ONE-CARD PARAMETER FILE AND THE
001700*               RESULT IS WRITTEN TO SYSOUT. RUN AS A SEPARATE
001800*               JOB STEP - IT DOES NOT UPDATE THE MASTER.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TAG NAME  DATE        INIT    DESCRIPTION
002400* --------- ----------  ------  ------------------------------
002500* TRF0012   19/03/1990  MWEETL  INITIAL VERSION - LEDGER
002600*                               RE-WRITE PROJECT
002700* TRF0018   19/11/1998  MWEETL  Y2K REMEDIATION - REVIEWED, NO
002800*                               DATE FIELDS ON THIS PROGRAM,
002900*                               NO CHANGE REQUIRED
003000* TRF0046   02/02/2005  BKARIM  CORRECTED FILE STATUS CHECK ON
003100*                               OPEN - WAS FALLING THROUGH TO
003200*                               A080 ON A MISSING MASTER FILE
003300* TRF0093   28/10/2019  ACNRJR  GPI DAY4 - PCRMAKGPI-927 -
003400*                               STANDARDISED NOT-FOUND MESSAGE
003500*                               TEXT TO MATCH TRFPBAT WORDING
003600*----------------------------------------------------------------
003700*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ACCT-OLD ASSIGN TO "ACCT-OLD"
005000            ORGANIZATION   IS SEQUENTIAL
005100            FILE STATUS    IS WK-C-FILE-STATUS.
005200
005300     SELECT CACG-PARM ASSIGN TO "CACG-PARM"
005400            ORGANIZATION   IS SEQUENTIAL
005500            FILE STATUS    IS WK-C-FILE-STATUS.
005600
005700 EJECT
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200**************
006300 FD  ACCT-OLD
006400     LABEL RECORDS ARE OMITTED
006500     RECORD CONTAINS 22 CHARACTERS
006600     DATA RECORD IS ACCOUNT-REC.
006700     COPY ACCTREC.
006800
006900 FD  CACG-PARM
007000     LABEL RECORDS ARE OMITTED
007100     RECORD CONTAINS 09 CHARACTERS
007200     DATA RECORD IS CACG-PARM-REC.
007300 01  CACG-PARM-REC.
007400     05  CACG-PARM-ACC-ID            PIC 9(09).
007500 01  CACG-PARM-REC-X  REDEFINES CACG-PARM-REC
007600                                     PIC X(09).
007700
007800*************************
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER                          PIC X(24)        VALUE
008200     "** PROGRAM TRFCACG **".
008300
008400     COPY TRFSTAT.
008500
008600*------------------ PROGRAM WORKING STORAGE -------------------*
008700 01  WK-C-WORK-AREA.
008800     05  WK-N-CACG-ACC-ID            PIC 9(09).
008900     05  WK-C-CACG-FOUND-SW          PIC X(01)  VALUE "N".
009000         88  WK-C-CACG-FOUND                    VALUE "Y".
009100
009200 01  WK-C-LITERALS.
009300     05  C-SUP0016                   PIC X(07)  VALUE "SUP0016".
009400
009500*--------------- DISPLAY / REPORT AREA -------------------------*
009600 01  WK-N-DSP-ACC-ID                 PIC 9(09).
009700 01  WK-C-DSP-ACC-ID     REDEFINES WK-N-DSP-ACC-ID
009800                                     PIC X(09).
009900 01  WK-N-DSP-BALANCE                PIC S9(11)V99.
010000 01  WK-E-DSP-BALANCE    REDEFINES WK-N-DSP-BALANCE
010100                                     PIC -(9)9.99.
010200 01  WK-C-RESULT-LINE.
010300     05  FILLER                      PIC X(15) VALUE
010400         "ACCOUNT NUMBER ".
010500     05  WK-C-RESULT-ACC-ID          PIC X(09).
010600     05  FILLER                      PIC X(11) VALUE
010700         " BALANCE = ".
010800     05  WK-C-RESULT-BALANCE         PIC X(14).
010900     05  FILLER                      PIC X(10) VALUE SPACES.
011000
011100 EJECT
011200*******************
011300 PROCEDURE DIVISION.
011400*******************
011500 MAIN-MODULE.
011600     PERFORM A000-INITIALIZATION-ROUTINE
011700        THRU A099-INITIALIZATION-ROUTINE-EX.
011800     PERFORM B000-LOOKUP-ACCOUNT-ROUTINE
011900        THRU B099-LOOKUP-ACCOUNT-ROUTINE-EX.
012000     PERFORM Z000-END-PROGRAM-ROUTINE
012100        THRU Z099-END-PROGRAM-ROUTINE-EX.
012200     STOP RUN.
012300
012400*----------------------------------------------------------------*
012500 A000-INITIALIZATION-ROUTINE.
012600*----------------------------------------------------------------*
012700     OPEN    INPUT CACG-PARM.
012800     IF      NOT WK-C-SUCCESSFUL
012900             DISPLAY "TRFCACG - OPEN FILE ERROR - CACG-PARM"
013000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013100             GO TO Y900-ABNORMAL-TERMINATION.
013200
013300     READ    CACG-PARM.
013400     IF      NOT WK-C-SUCCESSFUL
013500             DISPLAY "TRFCACG - READ FILE ERROR - CACG-PARM"
013600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013700             GO TO Y900-ABNORMAL-TERMINATION.
013800
013900     MOVE    CACG-PARM-ACC-ID    TO   WK-N-CACG-ACC-ID.
014000     CLOSE   CACG-PARM.
014100
014200     OPEN    INPUT ACCT-OLD.
014300     IF      NOT WK-C-SUCCESSFUL
014400             DISPLAY "TRFCACG - OPEN FILE ERROR - ACCT-OLD"
014500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014600             GO TO Y900-ABNORMAL-TERMINATION.
014700
014800*----------------------------------------------------------------*
014900 A099-INITIALIZATION-ROUTINE-EX.
015000*----------------------------------------------------------------*
015100     EXIT.
015200
015300*----------------------------------------------------------------*
015400 B000-LOOKUP-ACCOUNT-ROUTINE.
015500*----------------------------------------------------------------*
015600     PERFORM B100-READ-ACCT-OLD THRU B199-READ-ACCT-OLD-EX
015700             UNTIL   WK-C-ACCOUNTS-EOF
015800             OR      WK-C-CACG-FOUND.
015900
016000     IF      WK-C-CACG-FOUND
016100             MOVE ACC-ID           TO WK-N-DSP-ACC-ID
016200             MOVE ACC-BALANCE      TO WK-N-DSP-BALANCE
016300             MOVE WK-C-DSP-ACC-ID  TO WK-C-RESULT-ACC-ID
016400             MOVE WK-E-DSP-BALANCE TO WK-C-RESULT-BALANCE
016500             DISPLAY WK-C-RESULT-LINE
016600     ELSE
016700             MOVE WK-N-CACG-ACC-ID TO WK-N-DSP-ACC-ID
016800             DISPLAY "ACCOUNT " WK-C-DSP-ACC-ID " NOT FOUND"
016900     END-IF.
017000
017100*----------------------------------------------------------------*
017200 B099-LOOKUP-ACCOUNT-ROUTINE-EX.
017300*----------------------------------------------------------------*
017400     EXIT.
017500
017600*----------------------------------------------------------------*
017700 B100-READ-ACCT-OLD.
017800*----------------------------------------------------------------*
017900     READ    ACCT-OLD
018000             AT END  SET  WK-C-ACCOUNTS-EOF  TO TRUE.
018100
018200     IF      WK-C-ACCOUNTS-EOF
018300             GO TO B199-READ-ACCT-OLD-EX.
018400
018500     IF      ACC-ID = WK-N-CACG-ACC-ID
018600             SET     WK-C-CACG-FOUND     TO TRUE.
018700
018800*----------------------------------------------------------------*
018900 B199-READ-ACCT-OLD-EX.
019000*----------------------------------------------------------------*
019100     EXIT.
019200
019300 Y900-ABNORMAL-TERMINATION.
019400     PERFORM Z000-END-PROGRAM-ROUTINE
019500        THRU Z099-END-PROGRAM-ROUTINE-EX.
019600     STOP RUN.
019700
019800*----------------------------------------------------------------*
019900 Z000-END-PROGRAM-ROUTINE.
020000*----------------------------------------------------------------*
020100     CLOSE   ACCT-OLD.
020200
020300*----------------------------------------------------------------*
020400 Z099-END-PROGRAM-ROUTINE-EX.
020500*----------------------------------------------------------------*
020600     EXIT.
