000100*****************************************************************
000200* COPYBOOK  : FNDCHK
000300* LINKAGE RECORD FOR CALLED ROUTINE TRFPFND
000400* PURPOSE   : SUFFICIENT FUNDS CHECK ON THE SOURCE ACCOUNT
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* TAG NAME  DATE        DESCRIPTION
000900* --------- ----------  --------------------------------------
001000* TRF0008   14/03/1990  - INITIAL VERSION - LEDGER RE-WRITE
001100*                         PROJECT
001200*-----------------------------------------------------------------
001300*
001400    01  WK-C-FNDCHK-RECORD.
001500        05  WK-C-FNDCHK-INPUT.
001600            10  WK-N-FNDCHK-BALANCE       PIC S9(11)V99.
001700*                                      SOURCE ACCOUNT BALANCE
001800*                                      BEFORE POSTING
001900            10  WK-N-FNDCHK-AMOUNT        PIC S9(11)V99.
002000*                                      TRANSFER AMOUNT
002100        05  WK-C-FNDCHK-OUTPUT.
002200            10  WK-C-FNDCHK-RESULT-SW     PIC X(01).
002300                88  WK-C-FNDCHK-SUFFICIENT      VALUE "Y".
002400                88  WK-C-FNDCHK-INSUFFICIENT    VALUE "N".
002500            10  WK-C-FNDCHK-ERROR-CD      PIC X(07).
002600            10  FILLER                    PIC X(13).
