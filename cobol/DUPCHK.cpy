000100*****************************************************************
000200* COPYBOOK  : DUPCHK
000300* LINKAGE RECORD FOR CALLED ROUTINE TRFPDUP
000400* PURPOSE   : IDEMPOTENCY CHECK - HAS THIS TRANSFER ID ALREADY
000500*             BEEN POSTED EARLIER IN THIS RUN
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG NAME  DATE        DESCRIPTION
001000* --------- ----------  --------------------------------------
001100* TRF0006   14/03/1990  - INITIAL VERSION - LEDGER RE-WRITE
001200*                         PROJECT
001300*-----------------------------------------------------------------
001400*
001500    01  WK-C-DUPCHK-RECORD.
001600        05  WK-C-DUPCHK-INPUT.
001700            10  WK-C-DUPCHK-TRANSFER-ID   PIC X(20).
001800*                                      TRANSFER ID BEING CHECKED
001900            10  WK-N-DUPCHK-SEEN-COUNT    PIC 9(05) COMP.
002000*                                      NUMBER OF ENTRIES ALREADY
002100*                                      POSTED IN THE SEEN TABLE
002200            10  WK-C-DUPCHK-SEEN-TABLE.
002300                15  WK-C-DUPCHK-SEEN-ENTRY OCCURS 05000 TIMES
002400                                          PIC X(20).
002500        05  WK-C-DUPCHK-OUTPUT.
002600            10  WK-C-DUPCHK-FOUND-SW      PIC X(01).
002700                88  WK-C-DUPCHK-FOUND            VALUE "Y".
002800                88  WK-C-DUPCHK-NOT-FOUND        VALUE "N".
002900            10  WK-C-DUPCHK-ERROR-CD      PIC X(07).
003000            10  FILLER                    PIC X(12).
