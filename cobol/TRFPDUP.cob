000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPDUP.
000500 AUTHOR.         JOAN LIM MEI YEE.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - LEDGER UNIT.
000700 DATE-WRITTEN.   14 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                 IS NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                 PRIOR WRITTEN CONSENT.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK WHETHER A
001400*               TRANSFER ID HAS ALREADY BEEN POSTED EARLIER IN
001500*               THE CURRENT RUN OF TRFPBAT. USED TO ENFORCE
001600*               IDEMPOTENT POSTING WHEN THE SAME TRANSFER
001700*               REQUEST IS RESUBMITTED BY THE ORIGINATING
001800*               CHANNEL.
001900*
002000*    RETURN CODES:
002100*    SPACES  - TRANSFER ID NOT SEEN BEFORE - OK TO POST
002200*    TRF0016 - TRANSFER ID ALREADY PROCESSED
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* TAG NAME  DATE        INIT    DESCRIPTION
002800* --------- ----------  ------  ------------------------------
002900* TRF0010   14/03/1990  JLIMYT  INITIAL VERSION - LEDGER
003000*                               RE-WRITE PROJECT
003100* TRF0016   19/11/1998  JLIMYT  Y2K REMEDIATION - REVIEWED, NO
003200*                               DATE FIELDS ON THIS ROUTINE,
003300*                               NO CHANGE REQUIRED
003400* TRF0052   17/02/2007  BKARIM  RAISED SEEN TABLE FROM 2000 TO
003500*                               5000 ENTRIES - VOLUME GROWTH
003600*                               ON THE EVENING BATCH
003700* TRF0091   28/10/2019  ACNRJR  GPI DAY4 - PCRMAKGPI-927 -
003800*                               STANDARDISE RETURN CODE PREFIX
003900*                               FROM SUP TO TRF FOR IDEMPOTENCY
004000*                               FAILURES ONLY
004100*----------------------------------------------------------------
004200*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100*
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM TRFPDUP **".
006700
006800*------------------ PROGRAM WORKING STORAGE -------------------*
006900 01  WK-C-WORK-AREA.
007000     05  WK-N-DUPCHK-SUB             PIC 9(05) COMP.
007100
007200 01  WK-C-LITERALS.
007300     05  C-TRF0016                   PIC X(07)  VALUE "TRF0016".
007400
007500*--------------- DIAGNOSTIC TRACE AREA -------------------------*
007600*    AS/400 DISPLAY WILL NOT CONCATENATE A COMP FIELD - EACH
007700*    TRACED FIELD IS CARRIED IN NUMERIC FORM AND REDEFINED AS
007800*    DISPLAY FOR THE DUPLICATE-FOUND MESSAGE BELOW
007900 01  WK-N-TRACE-SEEN-COUNT              PIC 9(05).
008000 01  WK-C-TRACE-SEEN-COUNT REDEFINES WK-N-TRACE-SEEN-COUNT
008100                                         PIC X(05).
008200 01  WK-N-TRACE-SUB                     PIC 9(05).
008300 01  WK-C-TRACE-SUB      REDEFINES WK-N-TRACE-SUB
008400                                         PIC X(05).
008500 01  WK-C-TRACE-TRANSFER-ID             PIC X(20).
008600 01  WK-C-TRACE-TRANSFER-ID-R REDEFINES WK-C-TRACE-TRANSFER-ID.
008700     05  WK-C-TRACE-TRF-PREFIX          PIC X(04).
008800     05  FILLER                         PIC X(16).
008900
009000*****************
009100 LINKAGE SECTION.
009200*****************
009300     COPY DUPCHK.
009400 EJECT
009500*********************************************
009600 PROCEDURE DIVISION USING WK-C-DUPCHK-RECORD.
009700*********************************************
009800 MAIN-MODULE.
009900     PERFORM A000-PROCESS-CALLED-ROUTINE
010000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010100     GOBACK.
010200
010300*----------------------------------------------------------------*
010400 A000-PROCESS-CALLED-ROUTINE.
010500*----------------------------------------------------------------*
010600     MOVE    SPACES              TO   WK-C-DUPCHK-ERROR-CD.
010700     MOVE    "N"                 TO   WK-C-DUPCHK-FOUND-SW.
010800
010900     IF      WK-N-DUPCHK-SEEN-COUNT = ZERO
011000             GO TO   A099-PROCESS-CALLED-ROUTINE-EX.
011100
011200     PERFORM B100-SEARCH-SEEN-TABLE
011300             VARYING WK-N-DUPCHK-SUB FROM 1 BY 1
011400             UNTIL   WK-N-DUPCHK-SUB > WK-N-DUPCHK-SEEN-COUNT
011500             OR      WK-C-DUPCHK-FOUND.
011600
011700     IF      WK-C-DUPCHK-FOUND
011800             MOVE    C-TRF0016              TO WK-C-DUPCHK-ERROR-CD
011900             MOVE    WK-C-DUPCHK-TRANSFER-ID
012000                                             TO WK-C-TRACE-TRANSFER-ID
012100             MOVE    WK-N-DUPCHK-SEEN-COUNT
012200                                             TO WK-N-TRACE-SEEN-COUNT
012300             MOVE    WK-N-DUPCHK-SUB         TO WK-N-TRACE-SUB
012400             DISPLAY "TRFPDUP - DUPLICATE TRANSFER ID "
012500                     WK-C-TRACE-TRANSFER-ID " AT ENTRY "
012600                     WK-C-TRACE-SUB " OF " WK-C-TRACE-SEEN-COUNT.
012700
012800*----------------------------------------------------------------*
012900 A099-PROCESS-CALLED-ROUTINE-EX.
013000*----------------------------------------------------------------*
013100     EXIT.
013200
013300*----------------------------------------------------------------*
013400 B100-SEARCH-SEEN-TABLE.
013500*----------------------------------------------------------------*
013600     IF      WK-C-DUPCHK-SEEN-ENTRY (WK-N-DUPCHK-SUB) =
013700             WK-C-DUPCHK-TRANSFER-ID
013800             MOVE    "Y"         TO   WK-C-DUPCHK-FOUND-SW
013900     END-IF.
