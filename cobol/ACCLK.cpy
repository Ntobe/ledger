000100*****************************************************************
000200* COPYBOOK  : ACCLK
000300* LINKAGE RECORD FOR CALLED ROUTINE TRFPACL
000400* PURPOSE   : ACCOUNT LOOKUP AGAINST THE IN-MEMORY ACCOUNT
000500*             MASTER TABLE BUILT BY TRFPBAT
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG NAME  DATE        DESCRIPTION
001000* --------- ----------  --------------------------------------
001100* TRF0007   14/03/1990  - INITIAL VERSION - LEDGER RE-WRITE
001200*                         PROJECT
001300*-----------------------------------------------------------------
001400*
001500    01  WK-C-ACCLK-RECORD.
001600        05  WK-C-ACCLK-INPUT.
001700            10  WK-N-ACCLK-ACC-ID         PIC 9(09).
001800*                                      ACCOUNT NUMBER BEING
001900*                                      LOOKED UP
002000            10  WK-N-ACCLK-TABLE-COUNT    PIC 9(05) COMP.
002100*                                      NUMBER OF ACCOUNTS
002200*                                      LOADED IN THE TABLE
002300            10  WK-C-ACCLK-TABLE.
002400                15  WK-C-ACCLK-T-ENTRY  OCCURS 05000 TIMES.
002500                    20  WK-N-ACCLK-T-ACC-ID     PIC 9(09).
002600                    20  WK-N-ACCLK-T-BALANCE    PIC S9(11)V99.
002700        05  WK-C-ACCLK-OUTPUT.
002800            10  WK-C-ACCLK-FOUND-SW       PIC X(01).
002900                88  WK-C-ACCLK-FOUND             VALUE "Y".
003000                88  WK-C-ACCLK-NOT-FOUND         VALUE "N".
003100            10  WK-N-ACCLK-BALANCE-OUT    PIC S9(11)V99.
003200            10  WK-N-ACCLK-TABLE-INDEX    PIC 9(05) COMP.
003300*                                      SUBSCRIPT OF THE MATCHED
003400*                                      ENTRY - USED BY TRFPBAT
003500*                                      TO POST BACK TO THE TABLE
003600            10  WK-C-ACCLK-ERROR-CD       PIC X(07).
003700            10  FILLER                    PIC X(05).
