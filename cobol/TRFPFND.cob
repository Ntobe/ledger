000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPFND.
000500 AUTHOR.         BADRUL KARIM.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - LEDGER UNIT.
000700 DATE-WRITTEN.   16 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                 IS NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                 PRIOR WRITTEN CONSENT.
001200*
001300*DESCRIPTION :  THIS PROGRAM WILL CHECK WHETHER THE SOURCE
001400*               ACCOUNT HOLDS SUFFICIENT FUNDS TO COVER A
001500*               TRANSFER AMOUNT BEFORE TRFPBAT POSTS THE
001600*               DEBIT AND CREDIT LEDGER ENTRIES.
001700*
001800*    RETURN STATUS:
001900*    Y - BALANCE IS GREATER THAN THE TRANSFER AMOUNT - PROCEED
002000*    N - BALANCE IS NOT GREATER THAN THE TRANSFER AMOUNT -
002100*        INSUFFICIENT FUNDS, DO NOT POST
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* TAG NAME  DATE        INIT    DESCRIPTION
002700* --------- ----------  ------  ------------------------------
002800* TRF0011   16/03/1990  BKARIM  INITIAL VERSION - LEDGER
002900*                               RE-WRITE PROJECT
003000* TRF0017   19/11/1998  BKARIM  Y2K REMEDIATION - REVIEWED, NO
003100*                               DATE FIELDS ON THIS ROUTINE,
003200*                               NO CHANGE REQUIRED
003300* TRF0038   14/08/2003  BKARIM  CLARIFIED COMPARISON MUST BE
003400*                               STRICTLY GREATER THAN - A
003500*                               TRANSFER LEAVING EXACTLY A
003600*                               ZERO BALANCE IS REJECTED
003700*                               PER BUSINESS RULE REVIEW
003800* TRF0092   28/10/2019  ACNRJR  GPI DAY4 - PCRMAKGPI-927 -
003900*                               RETURN CODE TRF0032 REPLACES
004000*                               HARD-CODED MESSAGE TEXT SO
004100*                               CALLER OWNS THE WORDING
004200*----------------------------------------------------------------
004300*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200*
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM TRFPFND **".
006800
006900 01  WK-C-LITERALS.
007000     05  C-TRF0032                   PIC X(07)  VALUE "TRF0032".
007100
007200*--------------- DIAGNOSTIC TRACE AREA -------------------------*
007300*    AS/400 DISPLAY WILL NOT CONCATENATE A SIGNED NUMERIC
007400*    FIELD CLEANLY FOR CONSOLE OUTPUT - EACH TRACED AMOUNT IS
007500*    REDEFINED AS A ZERO-SUPPRESSED EDITED VIEW BELOW
007600 01  WK-N-TRACE-BALANCE                 PIC S9(11)V99.
007700 01  WK-E-TRACE-BALANCE  REDEFINES WK-N-TRACE-BALANCE
007800                                         PIC -(9)9.99.
007900 01  WK-N-TRACE-AMOUNT                  PIC S9(11)V99.
008000 01  WK-E-TRACE-AMOUNT   REDEFINES WK-N-TRACE-AMOUNT
008100                                         PIC -(9)9.99.
008200 01  WK-N-TRACE-SHORTFALL               PIC S9(11)V99.
008300 01  WK-E-TRACE-SHORTFALL REDEFINES WK-N-TRACE-SHORTFALL
008400                                         PIC -(9)9.99.
008500
008600*****************
008700 LINKAGE SECTION.
008800*****************
008900     COPY FNDCHK.
009000 EJECT
009100*********************************************
009200 PROCEDURE DIVISION USING WK-C-FNDCHK-RECORD.
009300*********************************************
009400 MAIN-MODULE.
009500     PERFORM A000-PROCESS-CALLED-ROUTINE
009600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009700     GOBACK.
009800
009900*----------------------------------------------------------------*
010000 A000-PROCESS-CALLED-ROUTINE.
010100*----------------------------------------------------------------*
010200     MOVE    SPACES              TO   WK-C-FNDCHK-ERROR-CD.
010300
010400     IF      WK-N-FNDCHK-BALANCE > WK-N-FNDCHK-AMOUNT
010500             MOVE    "Y"         TO   WK-C-FNDCHK-RESULT-SW
010600             GO TO   A099-PROCESS-CALLED-ROUTINE-EX.
010700
010800     MOVE    "N"                 TO   WK-C-FNDCHK-RESULT-SW.
010900     MOVE    C-TRF0032           TO   WK-C-FNDCHK-ERROR-CD.
011000     MOVE    WK-N-FNDCHK-BALANCE TO   WK-N-TRACE-BALANCE.
011100     MOVE    WK-N-FNDCHK-AMOUNT  TO   WK-N-TRACE-AMOUNT.
011200     COMPUTE WK-N-TRACE-SHORTFALL =
011300             WK-N-FNDCHK-AMOUNT - WK-N-FNDCHK-BALANCE.
011400     DISPLAY "TRFPFND - INSUFFICIENT FUNDS - BALANCE "
011500             WK-E-TRACE-BALANCE " AMOUNT " WK-E-TRACE-AMOUNT
011600             " SHORT BY " WK-E-TRACE-SHORTFALL.
011700
011800*----------------------------------------------------------------*
011900 A099-PROCESS-CALLED-ROUTINE-EX.
012000*----------------------------------------------------------------*
012100     EXIT.
